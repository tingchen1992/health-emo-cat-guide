000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HRPTSCOR.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 01/09/96.
000600 DATE-COMPILED. 01/09/96.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SCORES A BATCH OF MEMBER HEALTH
001300*          EXAMINATION REPORTS AGAINST A TABLE OF HEALTH
001400*          STANDARDS (REFERENCE RANGES).
001500*
001600*          IT CONTAINS A SINGLE RECORD FOR EVERY MEMBER REPORT
001700*          RECEIVED FROM THE CLINICS FOR THE RUN.
001800*
001900*          THE PROGRAM STARTS EACH REPORT AT A SCORE OF 100,
002000*          DOCKS 5 POINTS FOR EVERY MEASURED VITAL STATISTIC
002100*          FOUND OUTSIDE ITS REFERENCE RANGE, FLOORS THE SCORE
002200*          AT 1, AND WRITES THE SCORE, A WARNING LINE PER
002300*          ABNORMAL METRIC, AND A PRINTED SUMMARY REPORT.
002400*
002500******************************************************************
002600
002700          STANDARDS FILE            -   HRS0001.STDTABL
002800
002900          INPUT FILE                -   HRS0001.VITSTAT
003000
003100          OUTPUT FILE - SCORES       -   HRS0001.SCOREPT
003200
003300          OUTPUT FILE - WARNINGS    -   HRS0001.WARNOUT
003400
003500          PRINTED REPORT            -   HRS0001.SUMRPT
003600
003700          DUMP FILE                 -   SYSOUT
003800
003900******************************************************************
004000*    CHANGE LOG
004100*
004200*    01/09/96  JS   ORIGINAL PROGRAM FOR THE HEALTH REPORT
004300*                   SCORING PROJECT
004400*    02/14/96  RFK  ADDED THE "G" (GREATER-THAN) RANGE TYPE TO
004500*                   THE STANDARDS TABLE FOR EGFR AND HDL-CHOL
004600*    05/02/96  JS   WALKTHROUGH COMMENTS - RENAMED 310-EVAL-
004700*                   METRIC, WAS 310-CHECK-METRIC
004800*    08/19/96  RFK  CORRECTED "L" RANGE BOUNDARY - SEE RNGEVAL
004900*                   CHANGE LOG, SAME DATE
005000*    01/22/97  PDW  CORRECTED "G" RANGE BOUNDARY - SEE RNGEVAL
005100*                   CHANGE LOG, SAME DATE
005200*    06/30/97  RFK  REQ #HR-072 - RAISED STANDARDS TABLE LIMIT
005300*                   FROM 20 TO 30 ENTRIES, CLINIC WANTS ROOM TO
005400*                   ADD PANELS WITHOUT A RECOMPILE
005500*    09/30/98  RFK  REQ #HR-118 - ADDED "N" MUST-BE-NEGATIVE
005600*                   RANGE TYPE AND THE TWO URINE METRIC KEYS TO
005700*                   WS-METRIC-KEY-CONSTANTS
005800*    12/04/98  PDW  Y2K REVIEW - VS-REPORT-DATE AND SR-REPORT-
005900*                   DATE ARE CARRIED AS X(10) "YYYY/MM/DD" TEXT,
006000*                   NOT COMPARED OR COMPUTED ON, NO CHANGE
006100*                   REQUIRED, SIGNED OFF PER HR-Y2K-04
006200*    03/11/99  RFK  REQ #HR-131 - REJECT RULE ADDED FOR BLANK
006300*                   VS-USER-ID, WAS PREVIOUSLY TREATED AS A
006400*                   CLEAN RECORD WITH A SCORE OF 100
006500*    06/11/99  RFK  RNGEVAL NOW TAKES ONE LINKAGE RECORD INSTEAD
006600*                   OF FIVE SEPARATE PARAMETERS - SEE 310-EVAL-
006700*                   METRIC
006800*    03/08/01  TGD  REVIEWED FOR COMP USAGE STANDARD - CHANGED
006900*                   WS-SCORE AND WS-WARNING-COUNT FROM DISPLAY
007000*                   TO COMP
007100*    11/02/04  PDW  ADDED RESERVED FILLER BYTES TO ALL FOUR
007200*                   SEQUENTIAL FILE LAYOUTS FOR FUTURE GROWTH
007300*    07/19/06  RFK  MINOR COMMENT CLEANUP, RELEASE HR-6.2
007400*    04/02/09  TGD  REQ #HR-204 - AT-RISK THRESHOLD CONFIRMED
007500*                   AT 60 WITH THE MEDICAL DIRECTOR, NO CHANGE
007600*    10/15/12  RFK  REQ #HR-251 - AVERAGE SCORE ON THE TRAILER
007700*                   IS NOW ROUNDED HALF-UP, WAS TRUNCATING
007800******************************************************************
007900
008000 ENVIRONMENT DIVISION.
008100*        RUNS ON THE SAME IBM-390 TARGET AS EVERY OTHER PROGRAM
008200*        IN THIS SHOP'S SCORING SUITE
008300 CONFIGURATION SECTION.
008400 SOURCE-COMPUTER. IBM-390.
008500 OBJECT-COMPUTER. IBM-390.
008600 SPECIAL-NAMES.
008700*        CHANNEL 1 SKIP-TO-TOP-OF-FORM, USED BY 700-WRITE-PAGE-
008800*        HDR'S AFTER ADVANCING NEXT-PAGE CLAUSE
008900     C01 IS NEXT-PAGE.
009000
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300*        DUMP FILE - RECEIVES ONE LINE ONLY, WRITTEN BY
009400*        1000-ABEND-RTN IF THE JOB ABENDS
009500     SELECT SYSOUT
009600     ASSIGN TO UT-S-SYSOUT
009700       ORGANIZATION IS SEQUENTIAL.
009800
009900*        REFERENCE-RANGE TABLE, ONE ROW PER VITAL-STAT METRIC -
010000*        READ ONCE AT START OF RUN, NEVER RE-READ
010100     SELECT HEALTH-STANDARDS
010200     ASSIGN TO UT-S-STDTABL
010300       ACCESS MODE IS SEQUENTIAL
010400       FILE STATUS IS OFCODE.
010500
010600*        THE INPUT FILE PROPER - ONE ROW PER MEMBER HEALTH
010700*        EXAMINATION REPORT FOR THE RUN
010800     SELECT VITAL-STATS
010900     ASSIGN TO UT-S-VITSTAT
011000       ACCESS MODE IS SEQUENTIAL
011100       FILE STATUS IS OFCODE.
011200
011300*        ONE OUTPUT ROW PER SCORED (NOT REJECTED) MEMBER REPORT
011400     SELECT SCORED-REPORTS
011500     ASSIGN TO UT-S-SCOREPT
011600       ACCESS MODE IS SEQUENTIAL
011700       FILE STATUS IS OFCODE.
011800
011900*        ONE OUTPUT ROW PER ABNORMAL METRIC FOUND DURING SCORING
012000     SELECT WARNINGS
012100     ASSIGN TO UT-S-WARNOUT
012200       ACCESS MODE IS SEQUENTIAL
012300       FILE STATUS IS OFCODE.
012400
012500*        THE PRINTED REPORT - HEADING, ONE DETAIL LINE PER
012600*        RECORD, AND SIX TRAILER TOTAL LINES
012700     SELECT SUMMARY-REPORT
012800     ASSIGN TO UT-S-SUMRPT
012900       ACCESS MODE IS SEQUENTIAL
013000       FILE STATUS IS OFCODE.
013100
013200 DATA DIVISION.
013300 FILE SECTION.
013400*        130-BYTE RECORD TO MATCH SYSOUT-REC IN ABENDREC - SEE
013500*        1000-ABEND-RTN
013600 FD  SYSOUT
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 130 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS SYSOUT-REC.
014200 01  SYSOUT-REC  PIC X(130).
014300
014400****** THE STANDARDS FILE IS READ ONCE, END TO END, AT START OF
014500****** RUN AND LOADED INTO WS-STANDARDS-TABLE - SEE 150-LOAD-
014600****** STANDARDS.  A MISSING OR EMPTY FILE IS AN ABEND CONDITION.
014700 FD  HEALTH-STANDARDS
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 72 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS HEALTH-STANDARDS-REC-DATA.
015300 01  HEALTH-STANDARDS-REC-DATA PIC X(72).
015400
015500****** ONE RECORD PER MEMBER HEALTH EXAMINATION REPORT, IN
015600****** ARRIVAL ORDER - NO SORTING OR KEYED ACCESS IS NEEDED.
015700 FD  VITAL-STATS
015800     RECORDING MODE IS F
015900     LABEL RECORDS ARE STANDARD
016000     RECORD CONTAINS 208 CHARACTERS
016100     BLOCK CONTAINS 0 RECORDS
016200     DATA RECORD IS VITAL-STATS-REC-DATA.
016300 01  VITAL-STATS-REC-DATA PIC X(208).
016400
016500*        ONE OUTPUT ROW PER SCORED (NOT REJECTED) MEMBER REPORT
016600*        - WRITTEN BY 600-WRITE-SCOREREC
016700 FD  SCORED-REPORTS
016800     RECORDING MODE IS F
016900     LABEL RECORDS ARE STANDARD
017000     RECORD CONTAINS 46 CHARACTERS
017100     BLOCK CONTAINS 0 RECORDS
017200     DATA RECORD IS SCORE-REC-DATA.
017300 01  SCORE-REC-DATA PIC X(46).
017400
017500*        ONE OUTPUT ROW PER ABNORMAL METRIC - WRITTEN BY 620-
017600*        WRITE-WARNING, ZERO OR MANY PER MEMBER REPORT
017700 FD  WARNINGS
017800     RECORDING MODE IS F
017900     LABEL RECORDS ARE STANDARD
018000     RECORD CONTAINS 96 CHARACTERS
018100     BLOCK CONTAINS 0 RECORDS
018200     DATA RECORD IS WARNING-REC-DATA.
018300 01  WARNING-REC-DATA PIC X(96).
018400
018500*        THE PRINTED REPORT - HEADING, DETAIL LINES, AND
018600*        TRAILER TOTALS ALL SHARE THIS ONE 132-BYTE FD RECORD
018700 FD  SUMMARY-REPORT
018800     RECORDING MODE IS F
018900     LABEL RECORDS ARE STANDARD
019000     RECORD CONTAINS 132 CHARACTERS
019100     BLOCK CONTAINS 0 RECORDS
019200     DATA RECORD IS RPT-REC.
019300 01  RPT-REC  PIC X(132).
019400
019500 WORKING-STORAGE SECTION.
019600
019700*        OFCODE IS SHARED ACROSS ALL FOUR SEQUENTIAL FILE-
019800*        STATUS-CHECKED SELECTS ABOVE - NONE OF THEM NEEDS ITS
019900*        OWN STATUS FIELD SINCE THIS PROGRAM NEVER OPENS TWO OF
020000*        THEM AT ONCE IN A WAY WHERE A MIXED-UP STATUS WOULD
020100*        MATTER
020200 01  FILE-STATUS-CODES.
020300     05  OFCODE                  PIC X(2).
020400         88 CODE-WRITE    VALUE SPACES.
020500
020600****** STRUCTURED WORKING-STORAGE COPIES OF THE FLAT FD RECORDS
020700 COPY STDREC.
020800 COPY VSTATS.
020900 COPY SCOREREC.
021000 COPY WARNREC.
021100 COPY ABENDREC.
021200
021300****** IN-MEMORY HEALTH STANDARDS TABLE - LOADED ONCE AT START
021400****** OF RUN BY 150-LOAD-STANDARDS, THEN SORTED BY 160-SORT-
021500****** STANDARDS SO 310-EVAL-METRIC CAN SEARCH ALL (BINARY
021600****** SEARCH) INSTEAD OF A SEQUENTIAL SCAN PER METRIC.
021700*        STD-COUNT ALSO SERVES AS THE OCCURS DEPENDING ON
021800*        SUBSCRIPT FOR STD-ENTRY BELOW
021900 01  WS-STANDARDS-TABLE.
022000     05  STD-COUNT               PIC 9(2) COMP VALUE 0.
022100*        REQ #HR-072 RAISED THIS LIMIT FROM 20 TO 30, SEE
022200*        CHANGE LOG 06/30/97
022300     05  STD-ENTRY OCCURS 1 TO 30 TIMES
022400             DEPENDING ON STD-COUNT
022500             ASCENDING KEY IS STD-KEY-TBL
022600             INDEXED BY STD-IDX.
022700*        MATCHES STD-METRIC-KEY ON THE STANDARDS FILE - ALSO
022800*        THE SEARCH ALL KEY FOR 310-EVAL-METRIC
022900         10  STD-KEY-TBL         PIC X(24).
023000         10  STD-NAME-TBL        PIC X(30).
023100         10  STD-RANGE-TYPE-TBL  PIC X(1).
023200         10  STD-BOUNDS-TBL.
023300             15  STD-LOWER-TBL   PIC 9(5)V9(2).
023400             15  STD-UPPER-TBL   PIC 9(5)V9(2).
023500*        RAW 14-BYTE VIEW OF BOTH BOUNDS TOGETHER - NOT USED BY
023600*        ANY PARAGRAPH TODAY, CARRIED FOR A POSSIBLE FUTURE
023700*        SYSOUT DUMP OF THE WHOLE TABLE
023800         10  STD-BOUNDS-TBL-RAW REDEFINES STD-BOUNDS-TBL
023900                                 PIC X(14).
024000
024100 77  WS-SWAP-ENTRY               PIC X(69).
024200*        ONE STD-ENTRY ROW'S WORTH OF BYTES, USED BY THE
024300*        EXCHANGE SORT IN 170-COMPARE-ADJACENT
024400*        SHOP CONVENTION PUTS A LONE SCRATCH FIELD LIKE THIS ONE
024500*        AT THE 77 LEVEL RATHER THAN UNDER ITS OWN 01 GROUP
024600
024700****** METRIC KEYS IN FIXED LAYOUT ORDER - POSITION N HERE
024800****** CORRESPONDS TO VS-METRICS(N) IN THE VITAL-STATS RECORD.
024900****** CLASSIC CONSTANT-TABLE-BY-REDEFINES - EASIER TO KEEP IN
025000****** STEP WITH THE COPYBOOK THAN 21 SEPARATE VALUE CLAUSES.
025100*        POSITION 1 IS GLUCOSE, POSITION 21 IS BP-DIASTOLIC -
025200*        THE ORDER HERE MUST MATCH VS-METRICS IN VSTATS EXACTLY
025300 01  WS-METRIC-KEY-CONSTANTS.
025400     05  FILLER  PIC X(24) VALUE "GLUCOSE".
025500     05  FILLER  PIC X(24) VALUE "HBA1C".
025600     05  FILLER  PIC X(24) VALUE "CHOLESTEROL".
025700     05  FILLER  PIC X(24) VALUE "T-CHO".
025800     05  FILLER  PIC X(24) VALUE "TRIGLYCERIDES".
025900     05  FILLER  PIC X(24) VALUE "LDL-CHOL".
026000     05  FILLER  PIC X(24) VALUE "HDL-CHOL".
026100     05  FILLER  PIC X(24) VALUE "BMI".
026200     05  FILLER  PIC X(24) VALUE "ALT-SGPT".
026300     05  FILLER  PIC X(24) VALUE "AST-SGOT".
026400     05  FILLER  PIC X(24) VALUE "CREATININE".
026500     05  FILLER  PIC X(24) VALUE "EGFR".
026600     05  FILLER  PIC X(24) VALUE "URIC-ACID".
026700     05  FILLER  PIC X(24) VALUE "WBC".
026800     05  FILLER  PIC X(24) VALUE "RBC".
026900     05  FILLER  PIC X(24) VALUE "HEMOGLOBIN".
027000     05  FILLER  PIC X(24) VALUE "PLATELET".
027100*        REQ #HR-118 - URINE METRICS ADDED 09/30/98
027200     05  FILLER  PIC X(24) VALUE "URINE-GLUCOSE".
027300     05  FILLER  PIC X(24) VALUE "URINE-PROTEIN".
027400     05  FILLER  PIC X(24) VALUE "BP-SYSTOLIC".
027500     05  FILLER  PIC X(24) VALUE "BP-DIASTOLIC".
027600 01  WS-METRIC-KEY-TBL REDEFINES WS-METRIC-KEY-CONSTANTS.
027700     05  WS-METRIC-KEY OCCURS 21 TIMES PIC X(24).
027800
027900****** PARAMETER RECORD PASSED TO THE RNGEVAL SUBROUTINE -
028000****** SAME SHAPE AS RNGEVAL'S LINKAGE SECTION RECORD.
028100*        FILLED IN BY 310-EVAL-METRIC, PASSED BY REFERENCE TO
028200*        RNGEVAL, AND READ BACK AFTER THE CALL RETURNS
028300 01  RANGE-EVAL-REC.
028400*        B/L/G/N - SEE RNGEVAL'S 88-LEVELS FOR WHAT EACH MEANS
028500     05  RE-RANGE-TYPE           PIC X(1).
028600*        THE MEASURED VALUE BEING TESTED
028700     05  RE-VALUE                PIC 9(5)V9(2).
028800     05  RE-BOUNDS-PAIR.
028900         10  RE-LOWER            PIC 9(5)V9(2).
029000         10  RE-UPPER            PIC 9(5)V9(2).
029100*        SET BY RNGEVAL, NOT BY THIS PROGRAM - Y MEANS OUT OF
029200*        RANGE
029300     05  RE-ABNORMAL-FLAG        PIC X(1).
029400         88  RE-ABNORMAL             VALUE "Y".
029500*        LOW/HIGH/OUT, ALSO SET BY RNGEVAL, CARRIED STRAIGHT
029600*        INTO WR-DIRECTION ON AN ABNORMAL METRIC
029700     05  RE-DIRECTION            PIC X(5).
029800     05  FILLER                  PIC X(3).
029900
030000*        TODAY'S DATE FOR THE PAGE HEADING ONLY
030100 01  WS-DATE-FIELDS.
030200     05  WS-DATE                 PIC 9(6).
030300     05  WS-DATE-PARTS REDEFINES WS-DATE.
030400         10  WS-DATE-YY          PIC 9(2).
030500         10  WS-DATE-MM          PIC 9(2).
030600         10  WS-DATE-DD          PIC 9(2).
030700
030800****** SUMMARY REPORT - PAGE HEADING
030900 01  WS-HDR-REC.
031000*        CARRIAGE-CONTROL POSITION, BLANK SINCE ADVANCING IS
031100*        HANDLED BY THE WRITE STATEMENT'S AFTER ADVANCING CLAUSE
031200     05  FILLER                  PIC X(1)  VALUE SPACE.
031300     05  HDR-DATE.
031400         10  HDR-YY              PIC 9(2).
031500         10  DASH-1              PIC X(1) VALUE "-".
031600         10  HDR-MM              PIC 9(2).
031700         10  DASH-2              PIC X(1) VALUE "-".
031800         10  HDR-DD              PIC 9(2).
031900     05  FILLER                  PIC X(12) VALUE SPACES.
032000     05  FILLER                  PIC X(34) VALUE
032100         "HEALTH REPORT SCORING SUMMARY".
032200     05  FILLER                  PIC X(62) VALUE SPACES.
032300     05  FILLER                  PIC X(12)
032400                           VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
032500*        ZERO-SUPPRESSED PAGE NUMBER FOR THE RIGHT SIDE OF THE
032600*        HEADING LINE
032700     05  PAGE-NBR-O              PIC ZZ9.
032800
032900*        COLUMN TITLES, WRITTEN ONCE RIGHT AFTER THE PAGE
033000*        HEADING - NO RULE LINE OF DASHES IN THIS SHOP'S STYLE
033100 01  WS-COLM-HDR-REC.
033200     05  FILLER            PIC X(30) VALUE "USER ID".
033300     05  FILLER            PIC X(16) VALUE "REPORT DATE".
033400     05  FILLER            PIC X(9)  VALUE "SCORE".
033500     05  FILLER            PIC X(12) VALUE "WARNINGS".
033600     05  FILLER            PIC X(6)  VALUE "STATUS".
033700     05  FILLER            PIC X(59) VALUE SPACES.
033800
033900*        ONE OF THESE IS FORMATTED AND WRITTEN PER VITAL-STATS
034000*        RECORD BY 740-WRITE-DETAIL-LINE
034100 01  WS-DETAIL-REC.
034200     05  DETAIL-USER-ID-O        PIC X(28).
034300     05  FILLER                  PIC X(2) VALUE SPACES.
034400     05  DETAIL-DATE-O           PIC X(10).
034500     05  FILLER                  PIC X(6) VALUE SPACES.
034600     05  DETAIL-SCORE-O          PIC ZZ9.
034700     05  FILLER                  PIC X(6) VALUE SPACES.
034800     05  DETAIL-WARN-CNT-O       PIC ZZ9.
034900     05  FILLER                  PIC X(6) VALUE SPACES.
035000*        OK/WARN/RISK/REJ - LEFT-JUSTIFIED, RJ IS NOT USED
035100*        ANYWHERE SO FOUR BYTES IS ENOUGH FOR ALL FOUR VALUES
035200     05  DETAIL-STATUS-O         PIC X(4).
035300     05  FILLER                  PIC X(64) VALUE SPACES.
035400
035500*        BANNER LINE ABOVE THE SIX RUN-TOTAL LINES
035600 01  WS-TRAILER-HDR.
035700     05  FILLER                  PIC X(18) VALUE "RUN TOTALS".
035800     05  FILLER                  PIC X(114) VALUE SPACES.
035900
036000*        REUSED FOR ALL SIX RUN-TOTAL LINES - TRAILER-LABEL-O
036100*        AND TRAILER-VALUE-O ARE RE-MOVED INTO BEFORE EACH WRITE
036200 01  WS-TRAILER-DETAIL.
036300     05  FILLER                  PIC X(3) VALUE SPACES.
036400     05  TRAILER-LABEL-O         PIC X(20).
036500     05  FILLER                  PIC X(4) VALUE SPACES.
036600     05  TRAILER-VALUE-O         PIC ZZZ,ZZZ,ZZ9.
036700     05  FILLER                  PIC X(94) VALUE SPACES.
036800
036900*        ONE BLANK PRINT LINE, USED BETWEEN THE PAGE HEADING AND
037000*        THE COLUMN HEADING AND AHEAD OF THE TRAILER BANNER
037100 01  WS-BLANK-LINE.
037200     05  FILLER                  PIC X(132) VALUE SPACES.
037300
037400*        REVIEWED 03/08/01 FOR THE SHOP'S COMP USAGE STANDARD -
037500*        EVERY COUNTER, SUBSCRIPT, AND ACCUMULATOR HERE IS COMP
037600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
037700*        EVERY VITAL-STATS RECORD READ, SCORED OR REJECTED
037800     05  RECORDS-READ            PIC 9(7) COMP.
037900*        RECORDS-READ MINUS RECORDS-REJECTED
038000     05  RECORDS-SCORED          PIC 9(7) COMP.
038100*        REQ #HR-131 BLANK-USER-ID REJECTS ONLY
038200     05  RECORDS-REJECTED        PIC 9(7) COMP.
038300*        SUM OF WS-WARNING-COUNT ACROSS ALL SCORED RECORDS
038400     05  TOTAL-WARNINGS          PIC 9(7) COMP.
038500*        RUNNING TOTAL, DIVIDED BY RECORDS-SCORED IN 760-WRITE-
038600*        TRAILER-TOTALS TO GET AVERAGE-SCORE
038700     05  SCORE-SUM               PIC 9(9) COMP.
038800*        REQ #HR-251 - ROUNDED HALF-UP, SEE 760-WRITE-TRAILER-
038900*        TOTALS
039000     05  AVERAGE-SCORE           PIC 9(3) COMP.
039100*        REQ #HR-204 - RECORDS SCORED BELOW 60
039200     05  AT-RISK-COUNT           PIC 9(7) COMP.
039300*        SIGNED BECAUSE 21 ABNORMAL METRICS AT -5 EACH CAN TAKE
039400*        THE RAW SCORE NEGATIVE BEFORE THE FLOOR IS APPLIED
039500     05  WS-SCORE                PIC S9(4) COMP.
039600*        COUNT OF ABNORMAL METRICS ON THE CURRENT RECORD ONLY -
039700*        RESET TO ZERO AT THE TOP OF EACH 300-SCORE-RECORD CALL
039800     05  WS-WARNING-COUNT        PIC 9(3) COMP.
039900*        THIS RUN NEVER EXCEEDS ONE PAGE SINCE THE HEADING IS
040000*        WRITTEN ONLY ONCE - CARRIED FOR THE DAY A PAGE-BREAK-
040100*        PER-N-DETAIL-LINES REQUEST COMES IN
040200     05  WS-PAGES                PIC 9(2) COMP VALUE 1.
040300*        OUTER LOOP SUBSCRIPT FOR THE EXCHANGE SORT
040400     05  WS-PASS-SUB             PIC 9(2) COMP.
040500*        INNER LOOP SUBSCRIPT - COMPARES STD-ENTRY(SUB) AGAINST
040600*        STD-ENTRY(SUB + 1)
040700     05  WS-COMPARE-SUB          PIC 9(2) COMP.
040800
040900*        ALL FOUR ARE SINGLE-BYTE Y/N SWITCHES WITH AN 88-LEVEL
041000*        FOR THE CONDITION THIS PROGRAM ACTUALLY TESTS
041100 01  FLAGS-AND-SWITCHES.
041200*        FLIPS TO N WHEN 155-READ-ONE-STANDARD HITS END OF FILE
041300     05  MORE-STANDARDS-SW       PIC X(1) VALUE "Y".
041400         88  NO-MORE-STANDARDS       VALUE "N".
041500*        FLIPS TO N WHEN 900-READ-VITALSTATS HITS END OF FILE -
041600*        DRIVES THE MAIN PROCESSING LOOP IN THE PROCEDURE
041700*        DIVISION TOP
041800     05  MORE-VITALSTATS-SW      PIC X(1) VALUE "Y".
041900         88  NO-MORE-VITALSTATS      VALUE "N".
042000*        SET FRESH AT THE TOP OF EVERY 200-PROCESS-RECORD CALL,
042100*        NEVER CARRIED OVER FROM THE PRIOR RECORD
042200     05  RECORD-REJECTED-SW      PIC X(1) VALUE "N".
042300         88  RECORD-IS-REJECTED      VALUE "Y".
042400*        SET FRESH AT THE TOP OF EVERY 310-EVAL-METRIC CALL
042500     05  METRIC-FOUND-SW         PIC X(1) VALUE "N".
042600         88  METRIC-KEY-FOUND        VALUE "Y".
042700
042800 PROCEDURE DIVISION.
042900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
043000     PERFORM 100-MAINLINE THRU 100-EXIT
043100             UNTIL NO-MORE-VITALSTATS.
043200     PERFORM 999-CLEANUP THRU 999-EXIT.
043300     MOVE +0 TO RETURN-CODE.
043400     GOBACK.
043500
043600****** MAINLINE HOUSEKEEPING - RUNS EXACTLY ONCE PER JOB STEP.
043700****** OPENS THE FIVE FILES, LOADS AND SORTS THE STANDARDS
043800****** TABLE, PRIMES THE FIRST VITAL-STATS RECORD, AND WRITES
043900****** THE FIRST PAGE HEADING AND COLUMN HEADING SO 100-
044000****** MAINLINE CAN JUST LOOP ON DETAIL LINES FROM HERE ON.
044100 000-HOUSEKEEPING.
044200*        PARA-NAME IS THE BREADCRUMB - IF 1000-ABEND-RTN FIRES,
044300*        WHATEVER PARAGRAPH LAST STAMPED PARA-NAME IS THE ONE
044400*        RUNNING WHEN THE DIVIDE-BY-ZERO WENT OFF.
044500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
044600*        START-OF-JOB MARKER FOR THE OPERATOR CONSOLE LOG
044700     DISPLAY "******** BEGIN JOB HRPTSCOR ********".
044800*        SYSTEM DATE, YYMMDD - USED ONLY FOR THE REPORT PAGE
044900*        HEADING, NEVER COMPARED OR COMPUTED ON - SEE THE Y2K
045000*        REVIEW NOTE IN THE CHANGE LOG ABOVE
045100     ACCEPT WS-DATE FROM DATE.
045200*        ZERO EVERY COUNTER AND ACCUMULATOR BEFORE THE FIRST
045300*        RECORD IS READ - ALSO BLANKS OUT ABEND-REC SO A STALE
045400*        ABEND-REASON FROM A PRIOR STEP CAN NEVER SHOW UP ON A
045500*        SYSOUT DUMP LINE
045600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, ABEND-REC.
045700*        FIRST PAGE OF THE SUMMARY REPORT
045800     MOVE +1 TO WS-PAGES.
045900*        OPEN BOTH INPUT FILES AND ALL THREE OUTPUT FILES PLUS
046000*        SYSOUT UP FRONT - THIS SHOP OPENS EVERYTHING AT THE
046100*        TOP OF THE RUN RATHER THAN OPENING OUTPUT FILES LAZILY
046200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
046300
046400*        STEP 1 OF THE RUN - THE STANDARDS FILE MUST BE LOADED
046500*        AND SORTED BEFORE A SINGLE VITAL-STATS RECORD IS READ,
046600*        BECAUSE 310-EVAL-METRIC SEARCHES THE TABLE ON EVERY
046700*        METRIC OF EVERY REPORT
046800     PERFORM 150-LOAD-STANDARDS THRU 150-EXIT.
046900*        AN EMPTY OR MISSING STANDARDS FILE MEANS THERE IS
047000*        NOTHING TO SCORE AGAINST - TREATED AS A FATAL SETUP
047100*        ERROR, NOT A ZERO-RECORD RUN
047200     IF STD-COUNT = ZERO
047300         MOVE "EMPTY OR MISSING HEALTH-STANDARDS FILE" TO
047400             ABEND-REASON
047500         GO TO 1000-ABEND-RTN.
047600*        TABLE MUST BE IN ASCENDING STD-KEY-TBL ORDER BEFORE
047700*        310-EVAL-METRIC CAN SEARCH ALL IT
047800     PERFORM 160-SORT-STANDARDS THRU 160-EXIT.
047900
048000*        PRIME THE INPUT STREAM WITH THE FIRST VITAL-STATS
048100*        RECORD - CLASSIC PRIMING READ SO 100-MAINLINE'S
048200*        PERFORM ... UNTIL NO-MORE-VITALSTATS TESTS CORRECTLY
048300*        EVEN ON A ZERO-RECORD FILE
048400     PERFORM 900-READ-VITALSTATS THRU 900-EXIT.
048500*        NOTHING TO SCORE IS ALSO A FATAL SETUP ERROR, SAME AS
048600*        AN EMPTY STANDARDS FILE ABOVE
048700     IF NO-MORE-VITALSTATS
048800         MOVE "EMPTY VITAL-STATS INPUT FILE" TO ABEND-REASON
048900         GO TO 1000-ABEND-RTN.
049000
049100*        THIS RUN HAS NO CONTROL-BREAK KEYS, SO THE PAGE
049200*        HEADING AND COLUMN HEADING ARE WRITTEN EXACTLY ONCE,
049300*        HERE, NOT RE-WRITTEN PER GROUP
049400     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
049500     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
049600 000-EXIT.
049700     EXIT.
049800
049900****** LOADS THE FLAT HEALTH-STANDARDS FILE, END TO END, INTO
050000****** WS-STANDARDS-TABLE.  STOPS EARLY IF THE FILE HAS MORE
050100****** THAN 30 ROWS RATHER THAN ABENDING - SEE REQ #HR-072
050200****** BELOW.
050300 150-LOAD-STANDARDS.
050400*        BREADCRUMB FOR THIS PARAGRAPH
050500     MOVE "150-LOAD-STANDARDS" TO PARA-NAME.
050600*        STD-COUNT DOUBLES AS THE OCCURS DEPENDING ON SUBSCRIPT
050700*        AND AS THE ROW COUNTER FOR THE LOAD LOOP BELOW
050800     MOVE ZERO TO STD-COUNT.
050900*        ASSUME THERE IS AT LEAST ONE STANDARD ROW UNTIL THE
051000*        FIRST READ PROVES OTHERWISE
051100     MOVE "Y" TO MORE-STANDARDS-SW.
051200     PERFORM 155-READ-ONE-STANDARD THRU 155-EXIT
051300             UNTIL NO-MORE-STANDARDS OR STD-COUNT = 30.           063097RK
051400*        REQ #HR-072 - TABLE LIMIT RAISED TO 30, SEE CHANGE LOG
051500 150-EXIT.
051600     EXIT.
051700
051800****** READS ONE HEALTH-STANDARDS ROW AND APPENDS IT TO THE
051900****** IN-MEMORY TABLE.  THE ROW IS NOT YET IN KEY ORDER -
052000****** THAT IS 160-SORT-STANDARDS' JOB, NOT THIS PARAGRAPH'S.
052100 155-READ-ONE-STANDARD.
052200*        READ ... INTO MOVES THE FLAT FD RECORD STRAIGHT INTO
052300*        THE STRUCTURED STD-REC COPY - SAME PATTERN DALYEDIT
052400*        USES FOR ITS VSAM RECORD
052500     READ HEALTH-STANDARDS INTO STD-REC
052600         AT END MOVE "N" TO MORE-STANDARDS-SW
052700         GO TO 155-EXIT
052800     END-READ.
052900*        ADVANCE THE TABLE ROW COUNTER BEFORE FILLING IT IN
053000     ADD +1 TO STD-COUNT.
053100*        COPY ALL FIVE FIELDS OF THE JUST-READ ROW INTO THE
053200*        NEWEST TABLE ENTRY
053300     MOVE STD-METRIC-KEY     TO STD-KEY-TBL(STD-COUNT).
053400     MOVE STD-NAME           TO STD-NAME-TBL(STD-COUNT).
053500     MOVE STD-RANGE-TYPE     TO STD-RANGE-TYPE-TBL(STD-COUNT).
053600     MOVE STD-LOWER          TO STD-LOWER-TBL(STD-COUNT).
053700     MOVE STD-UPPER          TO STD-UPPER-TBL(STD-COUNT).
053800 155-EXIT.
053900     EXIT.
054000
054100****** SIMPLE EXCHANGE SORT - STD-COUNT IS NEVER MORE THAN 30
054200****** ROWS SO THE QUADRATIC COST DOES NOT MATTER.  SORTS THE
054300****** TABLE BY STD-KEY-TBL ASCENDING SO 310-EVAL-METRIC CAN
054400****** SEARCH ALL.
054500*        BREADCRUMB, SORT DRIVER - SEE THE BANNER ABOVE FOR
054600*        WHY A SIMPLE EXCHANGE SORT IS GOOD ENOUGH HERE
054700 160-SORT-STANDARDS.
054800*        BREADCRUMB FOR THIS PARAGRAPH
054900     MOVE "160-SORT-STANDARDS" TO PARA-NAME.
055000     PERFORM 165-BUBBLE-PASS THRU 165-EXIT
055100             VARYING WS-PASS-SUB FROM 1 BY 1
055200             UNTIL WS-PASS-SUB >= STD-COUNT.
055300 160-EXIT.
055400     EXIT.
055500
055600****** ONE FULL PASS OF THE EXCHANGE SORT - COMPARES EVERY
055700****** ADJACENT PAIR OF ROWS FROM THE FRONT OF THE TABLE TO
055800****** THE CURRENT UNSORTED BOUNDARY.
055900 165-BUBBLE-PASS.
056000     PERFORM 170-COMPARE-ADJACENT THRU 170-EXIT
056100             VARYING WS-COMPARE-SUB FROM 1 BY 1
056200             UNTIL WS-COMPARE-SUB >= STD-COUNT.
056300 165-EXIT.
056400     EXIT.
056500
056600****** COMPARES ONE ADJACENT PAIR AND SWAPS THEM IF OUT OF
056700****** ORDER.  WS-SWAP-ENTRY HOLDS ONE ROW'S WORTH OF BYTES
056800****** WHILE THE SWAP IS IN PROGRESS.
056900 170-COMPARE-ADJACENT.
057000*        SWAP THE WHOLE ROW, NOT JUST THE KEY - ALL FIVE FIELDS
057100*        OF STD-ENTRY MOVE TOGETHER OR THE TABLE GOES OUT OF
057200*        SYNC WITH ITSELF
057300     IF STD-KEY-TBL(WS-COMPARE-SUB) >
057400        STD-KEY-TBL(WS-COMPARE-SUB + 1)
057500         MOVE STD-ENTRY(WS-COMPARE-SUB)     TO WS-SWAP-ENTRY
057600         MOVE STD-ENTRY(WS-COMPARE-SUB + 1) TO
057700                                 STD-ENTRY(WS-COMPARE-SUB)
057800         MOVE WS-SWAP-ENTRY TO STD-ENTRY(WS-COMPARE-SUB + 1).
057900 170-EXIT.
058000     EXIT.
058100
058200****** ONE PASS OF THIS PARAGRAPH PER VITAL-STATS RECORD IN
058300****** THE FILE.  THE RECORD IS ALREADY IN WORKING-STORAGE
058400****** (READ BY THE PRIOR 900-READ-VITALSTATS) WHEN THIS
058500****** PARAGRAPH STARTS.
058600 100-MAINLINE.
058700*        BREADCRUMB FOR THIS PARAGRAPH
058800     MOVE "100-MAINLINE" TO PARA-NAME.
058900*        SCORE, OR REJECT, THE RECORD CURRENTLY IN WORKING-
059000*        STORAGE AND WRITE ITS OUTPUT LINES
059100     PERFORM 200-PROCESS-RECORD THRU 200-EXIT.
059200     PERFORM 900-READ-VITALSTATS THRU 900-EXIT.
059300 100-EXIT.
059400     EXIT.
059500
059600****** DECIDES WHETHER THE CURRENT RECORD IS SCORED OR
059700****** REJECTED, THEN ROUTES IT TO 300-SCORE-RECORD OR STRAIGHT
059800****** TO THE REPORT LINE, AND ROLLS THE TRAILER ACCUMULATORS.
059900 200-PROCESS-RECORD.
060000*        BREADCRUMB FOR THIS PARAGRAPH
060100     MOVE "200-PROCESS-RECORD" TO PARA-NAME.
060200*        ASSUME THE RECORD IS GOOD UNTIL PROVEN OTHERWISE
060300     MOVE "N" TO RECORD-REJECTED-SW.
060400*        REQ #HR-131 - BLANK USER-ID IS A REJECT, NOT A CLEAN
060500*        RECORD - SEE CHANGE LOG 03/11/99
060600     IF VS-USER-ID = SPACES                                       031199RK
060700         MOVE "Y" TO RECORD-REJECTED-SW.
060800
060900*        A REJECTED RECORD IS COUNTED AS READ BUT NOT SCORED -
061000*        NO WARNING LINES ARE WRITTEN FOR IT EITHER
061100     IF RECORD-IS-REJECTED
061200         ADD +1 TO RECORDS-REJECTED
061300         MOVE ZERO TO WS-SCORE
061400         MOVE ZERO TO WS-WARNING-COUNT
061500     ELSE
061600*        GOOD RECORD - RUN IT THROUGH THE SCORE CALCULATOR
061700         PERFORM 300-SCORE-RECORD THRU 300-EXIT
061800         ADD +1 TO RECORDS-SCORED
061900         ADD WS-SCORE TO SCORE-SUM
062000         ADD WS-WARNING-COUNT TO TOTAL-WARNINGS
062100*        REQ #HR-204 - 60 IS THE AT-RISK THRESHOLD, CONFIRMED
062200*        WITH THE MEDICAL DIRECTOR, SEE CHANGE LOG 04/02/09
062300         IF WS-SCORE < 60
062400             ADD +1 TO AT-RISK-COUNT
062500         END-IF
062600         PERFORM 600-WRITE-SCOREREC THRU 600-EXIT.
062700
062800*        EVERY RECORD GETS A DETAIL LINE ON THE SUMMARY REPORT,
062900*        SCORED OR REJECTED ALIKE
063000     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
063100 200-EXIT.
063200     EXIT.
063300
063400****** SCORE FLOORS AT 1 - 21 METRICS X 5-PT PENALTY CAN DRIVE
063500****** THE RAW SCORE TO -5, SEE THE FLOOR TEST AT THE BOTTOM
063600****** OF THIS PARAGRAPH.
063700 300-SCORE-RECORD.
063800*        BREADCRUMB FOR THIS PARAGRAPH
063900     MOVE "300-SCORE-RECORD" TO PARA-NAME.
064000*        EVERY REPORT STARTS PERFECT - EACH ABNORMAL METRIC
064100*        COSTS 5 POINTS FROM HERE
064200     MOVE +100 TO WS-SCORE.
064300*        RESET FOR THIS RECORD - WS-WARNING-COUNT IS NOT A RUN
064400*        TOTAL, TOTAL-WARNINGS IS
064500     MOVE ZERO TO WS-WARNING-COUNT.
064600*        TEST ALL 21 METRIC POSITIONS, PRESENT OR NOT - 310-
064700*        EVAL-METRIC DECIDES QUICKLY FOR THE NOT-MEASURED ONES
064800     PERFORM 310-EVAL-METRIC THRU 310-EXIT
064900             VARYING VS-IDX FROM 1 BY 1 UNTIL VS-IDX > 21.
065000*        REQ #HR-... THE FLOOR - SEE THE BANNER ABOVE THIS
065100*        PARAGRAPH FOR WHY A RAW SCORE CAN GO NEGATIVE
065200     IF WS-SCORE < 1
065300         MOVE 1 TO WS-SCORE.
065400 300-EXIT.
065500     EXIT.
065600
065700****** TESTS ONE VS-METRICS(VS-IDX) ENTRY.  SKIPS SILENTLY IF
065800****** THE METRIC WAS NOT MEASURED OR ITS KEY IS NOT ON THE
065900****** STANDARDS TABLE - NEITHER CASE DOCKS THE SCORE.
066000 310-EVAL-METRIC.
066100*        A METRIC THE CLINIC DID NOT MEASURE IS NEITHER NORMAL
066200*        NOR ABNORMAL - IT IS SIMPLY SKIPPED, NO PENALTY
066300     IF VS-NOT-MEASURED(VS-IDX)
066400         GO TO 310-EXIT.
066500
066600*        ASSUME NOT FOUND UNTIL THE SEARCH ALL PROVES OTHERWISE
066700     MOVE "N" TO METRIC-FOUND-SW.
066800*        BINARY SEARCH ON STD-KEY-TBL - REQUIRES THE TABLE TO
066900*        BE IN ASCENDING KEY ORDER, WHICH IS WHY 160-SORT-
067000*        STANDARDS RUNS BEFORE ANY RECORD IS SCORED
067100     SEARCH ALL STD-ENTRY
067200         WHEN STD-KEY-TBL(STD-IDX) = WS-METRIC-KEY(VS-IDX)
067300             MOVE "Y" TO METRIC-FOUND-SW.
067400
067500*        A METRIC KEY WITH NO MATCHING STANDARD ROW CANNOT BE
067600*        JUDGED ABNORMAL OR NORMAL - SKIP IT, NO PENALTY
067700     IF NOT METRIC-KEY-FOUND
067800         GO TO 310-EXIT.
067900
068000*        BUILD THE PARAMETER RECORD FOR RNGEVAL - RANGE TYPE,
068100*        MEASURED VALUE, AND BOTH BOUNDS
068200     MOVE STD-RANGE-TYPE-TBL(STD-IDX)  TO RE-RANGE-TYPE.
068300     MOVE VS-VALUE(VS-IDX)             TO RE-VALUE.
068400*        ZERO FOR RANGE TYPES THAT DO NOT USE A LOWER BOUND -
068500*        RNGEVAL ONLY LOOKS AT THE BOUND(S) ITS RANGE TYPE NEEDS
068600     MOVE STD-LOWER-TBL(STD-IDX)       TO RE-LOWER.
068700     MOVE STD-UPPER-TBL(STD-IDX)       TO RE-UPPER.
068800*        REQ #HR-... 06/11/99 - ONE LINKAGE RECORD REPLACED THE
068900*        ORIGINAL FIVE SEPARATE CALL PARAMETERS, SEE CHANGE LOG
069000     CALL "RNGEVAL" USING RANGE-EVAL-REC.
069100
069200*        RNGEVAL SET RE-ABNORMAL-FLAG TO "Y" - DOCK 5 POINTS,
069300*        COUNT A WARNING, AND WRITE A WARNING-REC DETAILING IT
069400     IF RE-ABNORMAL
069500         SUBTRACT 5 FROM WS-SCORE
069600         ADD +1 TO WS-WARNING-COUNT
069700*        CARRY ENOUGH CONTEXT ONTO THE WARNING LINE THAT IT CAN
069800*        STAND ALONE WITHOUT CROSS-REFERENCING THE SCORE FILE
069900         MOVE VS-USER-ID                  TO WR-USER-ID
070000*        HUMAN-READABLE METRIC NAME, NOT THE INTERNAL KEY - A
070100*        CLINIC READER SHOULD NEVER HAVE TO DECODE A KEY LIKE
070200*        ALT-SGPT
070300         MOVE STD-NAME-TBL(STD-IDX)       TO WR-METRIC-NAME
070400         MOVE RE-DIRECTION                TO WR-DIRECTION
070500*        THE MEASURED VALUE AND BOTH REFERENCE BOUNDS GO OUT
070600*        TOGETHER SO THE WARNING LINE IS SELF-EXPLANATORY
070700         MOVE VS-VALUE(VS-IDX)            TO WR-VALUE
070800         MOVE STD-LOWER-TBL(STD-IDX)      TO WR-REF-LOWER
070900         MOVE STD-UPPER-TBL(STD-IDX)      TO WR-REF-UPPER
071000*        ONE WARNING LINE PER ABNORMAL METRIC, WRITTEN
071100*        IMMEDIATELY RATHER THAN BATCHED AT END OF RECORD
071200         PERFORM 620-WRITE-WARNING THRU 620-EXIT.
071300 310-EXIT.
071400     EXIT.
071500
071600****** WRITES ONE SCORE-REC PER SCORED (NOT REJECTED) MEMBER
071700****** REPORT - THE FINAL SCORE AND HOW MANY METRICS WERE
071800****** ABNORMAL.
071900 600-WRITE-SCOREREC.
072000*        BREADCRUMB FOR THIS PARAGRAPH
072100     MOVE "600-WRITE-SCOREREC" TO PARA-NAME.
072200*        SAME FOUR FIELDS AS THE COPYBOOK, IN COPYBOOK ORDER
072300     MOVE VS-USER-ID          TO SR-USER-ID.
072400     MOVE VS-REPORT-DATE      TO SR-REPORT-DATE.
072500     MOVE WS-SCORE            TO SR-HEALTH-SCORE.
072600     MOVE WS-WARNING-COUNT    TO SR-WARNING-COUNT.
072700     WRITE SCORE-REC-DATA FROM SCORE-REC.
072800 600-EXIT.
072900     EXIT.
073000
073100****** WRITES ONE WARNING-REC PER ABNORMAL METRIC - THERE MAY
073200****** BE ZERO, ONE, OR MANY OF THESE PER MEMBER REPORT.
073300 620-WRITE-WARNING.
073400*        BREADCRUMB FOR THIS PARAGRAPH
073500     MOVE "620-WRITE-WARNING" TO PARA-NAME.
073600     WRITE WARNING-REC-DATA FROM WARNING-REC.
073700 620-EXIT.
073800     EXIT.
073900
074000****** WRITES THE PAGE HEADING - RUN DATE AND PAGE NUMBER -
074100****** FOLLOWED BY A BLANK LINE ON EITHER SIDE.  ADVANCING
074200****** NEXT-PAGE USES THE C01 CARRIAGE-CONTROL CHANNEL SET UP
074300****** IN SPECIAL-NAMES ABOVE.
074400 700-WRITE-PAGE-HDR.
074500*        BREADCRUMB FOR THIS PARAGRAPH
074600     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
074700     WRITE RPT-REC FROM WS-BLANK-LINE
074800         AFTER ADVANCING 1.
074900*        BREAK THE RUN DATE INTO ITS THREE PARTS FOR THE
075000*        YY-MM-DD HEADING FORMAT
075100     MOVE WS-DATE-YY TO HDR-YY.
075200     MOVE WS-DATE-MM TO HDR-MM.
075300     MOVE WS-DATE-DD TO HDR-DD.
075400*        THIS PROGRAM NEVER ADVANCES WS-PAGES PAST 1 TODAY - SEE
075500*        THE COMMENT ON WS-PAGES IN WORKING-STORAGE
075600     MOVE WS-PAGES TO PAGE-NBR-O.
075700     WRITE RPT-REC FROM WS-HDR-REC
075800         AFTER ADVANCING NEXT-PAGE.
075900     WRITE RPT-REC FROM WS-BLANK-LINE
076000         AFTER ADVANCING 1.
076100 700-EXIT.
076200     EXIT.
076300
076400****** WRITES THE COLUMN HEADING LINE UNDER THE PAGE HEADING.
076500 720-WRITE-COLM-HDR.
076600*        BREADCRUMB FOR THIS PARAGRAPH
076700     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
076800     WRITE RPT-REC FROM WS-COLM-HDR-REC
076900         AFTER ADVANCING 2.
077000 720-EXIT.
077100     EXIT.
077200
077300****** FORMATS AND WRITES ONE DETAIL LINE - USER ID, REPORT
077400****** DATE, SCORE, WARNING COUNT, AND A ONE-WORD STATUS
077500****** (OK/WARN/RISK/REJ).
077600 740-WRITE-DETAIL-LINE.
077700*        BREADCRUMB FOR THIS PARAGRAPH
077800     MOVE "740-WRITE-DETAIL-LINE" TO PARA-NAME.
077900*        USER ID AND REPORT DATE PRINT REGARDLESS OF REJECT
078000*        STATUS - ONLY SCORE, WARNING COUNT, AND STATUS DIFFER
078100     MOVE VS-USER-ID TO DETAIL-USER-ID-O.
078200     MOVE VS-REPORT-DATE TO DETAIL-DATE-O.
078300*        REJECTED RECORDS PRINT ZERO SCORE, ZERO WARNINGS, AND
078400*        STATUS REJ - NO EXCEPTION IS RAISED, THIS IS EXPECTED
078500*        OUTPUT FOR A BLANK USER-ID
078600     IF RECORD-IS-REJECTED
078700         MOVE ZERO TO DETAIL-SCORE-O
078800         MOVE ZERO TO DETAIL-WARN-CNT-O
078900         MOVE "REJ" TO DETAIL-STATUS-O
079000     ELSE
079100         MOVE WS-SCORE TO DETAIL-SCORE-O
079200         MOVE WS-WARNING-COUNT TO DETAIL-WARN-CNT-O
079300*        RISK OUTRANKS WARN - A LOW SCORE WITH WARNINGS PRINTS
079400*        RISK, NOT WARN
079500*        RISK, WARN, AND OK ARE MUTUALLY EXCLUSIVE - TESTED IN
079600*        THAT ORDER SO THE WORST CONDITION WINS
079700         IF WS-SCORE < 60
079800             MOVE "RISK" TO DETAIL-STATUS-O
079900         ELSE
080000*        SCORE OF 60 OR ABOVE BUT AT LEAST ONE ABNORMAL METRIC
080100*        STILL PRINTS WARN, NOT OK
080200             IF WS-WARNING-COUNT > 0
080300                 MOVE "WARN" TO DETAIL-STATUS-O
080400             ELSE
080500                 MOVE "OK" TO DETAIL-STATUS-O.
080600*        ONE LINE PER RECORD, NO CONTROL BREAK TO WATCH FOR IN
080700*        THIS REPORT
080800     WRITE RPT-REC FROM WS-DETAIL-REC
080900         AFTER ADVANCING 1.
081000 740-EXIT.
081100     EXIT.
081200
081300****** REQ #HR-251 - AVERAGE SCORE ROUNDED HALF-UP, SEE CHANGE
081400****** LOG 10/15/12.
081500****** WRITES THE SIX RUN-TOTAL LINES AT THE BOTTOM OF THE
081600****** SUMMARY REPORT - CALLED ONCE, FROM 999-CLEANUP, AFTER
081700****** THE LAST VITAL-STATS RECORD HAS BEEN PROCESSED.
081800 760-WRITE-TRAILER-TOTALS.
081900*        BREADCRUMB FOR THIS PARAGRAPH
082000     MOVE "760-WRITE-TRAILER-TOTALS" TO PARA-NAME.
082100*        GUARD AGAINST DIVIDE BY ZERO ON A RUN WHERE EVERY
082200*        RECORD WAS REJECTED - AVERAGE-SCORE IS REPORTED AS
082300*        ZERO IN THAT CASE, NOT AN ABEND
082400     IF RECORDS-SCORED > ZERO
082500         COMPUTE AVERAGE-SCORE ROUNDED =
082600             SCORE-SUM / RECORDS-SCORED                           101512RK
082700     ELSE
082800         MOVE ZERO TO AVERAGE-SCORE.
082900
083000*        BLANK LINE AND THE RUN TOTALS BANNER AHEAD OF THE SIX
083100*        TRAILER DETAIL LINES
083200     WRITE RPT-REC FROM WS-BLANK-LINE
083300         AFTER ADVANCING 2.
083400     WRITE RPT-REC FROM WS-TRAILER-HDR
083500         AFTER ADVANCING 1.
083600
083700*        LINE 1 OF 6 - HOW MANY VITAL-STATS RECORDS CAME IN
083800     MOVE "RECORDS READ" TO TRAILER-LABEL-O.
083900     MOVE RECORDS-READ TO TRAILER-VALUE-O.
084000     WRITE RPT-REC FROM WS-TRAILER-DETAIL
084100         AFTER ADVANCING 1.
084200
084300*        LINE 2 OF 6 - HOW MANY OF THOSE WERE ACTUALLY SCORED
084400*        (READ MINUS REJECTED)
084500     MOVE "RECORDS SCORED" TO TRAILER-LABEL-O.
084600     MOVE RECORDS-SCORED TO TRAILER-VALUE-O.
084700     WRITE RPT-REC FROM WS-TRAILER-DETAIL
084800         AFTER ADVANCING 1.
084900
085000*        LINE 3 OF 6 - REQ #HR-131 REJECTS, BLANK USER-ID ONLY
085100     MOVE "RECORDS REJECTED" TO TRAILER-LABEL-O.
085200     MOVE RECORDS-REJECTED TO TRAILER-VALUE-O.
085300     WRITE RPT-REC FROM WS-TRAILER-DETAIL
085400         AFTER ADVANCING 1.
085500
085600*        LINE 4 OF 6 - SUM OF WS-WARNING-COUNT ACROSS ALL
085700*        SCORED RECORDS, NOT JUST THE MOST RECENT ONE
085800     MOVE "TOTAL WARNINGS" TO TRAILER-LABEL-O.
085900     MOVE TOTAL-WARNINGS TO TRAILER-VALUE-O.
086000     WRITE RPT-REC FROM WS-TRAILER-DETAIL
086100         AFTER ADVANCING 1.
086200
086300*        LINE 5 OF 6 - REQ #HR-251, ROUNDED HALF-UP SINCE
086400*        10/15/12, WAS TRUNCATING BEFORE THAT
086500     MOVE "AVERAGE SCORE" TO TRAILER-LABEL-O.
086600     MOVE AVERAGE-SCORE TO TRAILER-VALUE-O.
086700     WRITE RPT-REC FROM WS-TRAILER-DETAIL
086800         AFTER ADVANCING 1.
086900
087000*        LINE 6 OF 6 - RECORDS SCORED BELOW THE REQ #HR-204
087100*        AT-RISK THRESHOLD OF 60
087200     MOVE "AT-RISK COUNT" TO TRAILER-LABEL-O.
087300     MOVE AT-RISK-COUNT TO TRAILER-VALUE-O.
087400     WRITE RPT-REC FROM WS-TRAILER-DETAIL
087500         AFTER ADVANCING 1.
087600 760-EXIT.
087700     EXIT.
087800
087900****** OPENS BOTH INPUT FILES AND ALL THREE OUTPUT FILES, PLUS
088000****** SYSOUT FOR THE FORCED-ABEND DUMP LINE.
088100 800-OPEN-FILES.
088200*        BREADCRUMB FOR THIS PARAGRAPH
088300     MOVE "800-OPEN-FILES" TO PARA-NAME.
088400*        BOTH INPUT FILES OPEN TOGETHER EVEN THOUGH HEALTH-
088500*        STANDARDS IS READ TO EXHAUSTION BEFORE VITAL-STATS
088600*        EVER STARTS
088700     OPEN INPUT HEALTH-STANDARDS, VITAL-STATS.
088800     OPEN OUTPUT SCORED-REPORTS, WARNINGS, SUMMARY-REPORT,
088900         SYSOUT.
089000 800-EXIT.
089100     EXIT.
089200
089300****** CLOSES EVERY FILE OPENED BY 800-OPEN-FILES.  CALLED
089400****** FROM BOTH THE NORMAL END-OF-JOB PATH (999-CLEANUP) AND
089500****** THE ABEND PATH (1000-ABEND-RTN) SO NO FILE IS EVER LEFT
089600****** OPEN ON EXIT.
089700 850-CLOSE-FILES.
089800*        BREADCRUMB FOR THIS PARAGRAPH
089900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
090000     CLOSE HEALTH-STANDARDS, VITAL-STATS, SCORED-REPORTS,
090100         WARNINGS, SUMMARY-REPORT, SYSOUT.
090200 850-EXIT.
090300     EXIT.
090400
090500****** READS ONE VITAL-STATS RECORD.  AT END SETS THE SWITCH
090600****** THAT ENDS 100-MAINLINE'S PERFORM ... UNTIL LOOP - DOES
090700****** NOT GO TO AN ABEND, AN EMPTY FILE IS CHECKED FOR ONLY
090800****** ONCE, RIGHT AFTER THE PRIMING READ IN 000-HOUSEKEEPING.
090900 900-READ-VITALSTATS.
091000*        BREADCRUMB FOR THIS PARAGRAPH
091100     MOVE "900-READ-VITALSTATS" TO PARA-NAME.
091200*        READ ... INTO THE STRUCTURED COPY, SAME PATTERN AS
091300*        155-READ-ONE-STANDARD ABOVE
091400     READ VITAL-STATS INTO VITAL-STATS-REC
091500         AT END MOVE "N" TO MORE-VITALSTATS-SW
091600         GO TO 900-EXIT
091700     END-READ.
091800*        ONLY COUNT RECORDS THAT ACTUALLY CAME IN - THE AT END
091900*        PATH ABOVE NEVER REACHES THIS LINE
092000     ADD +1 TO RECORDS-READ.
092100 900-EXIT.
092200     EXIT.
092300
092400****** END-OF-JOB PARAGRAPH - WRITES THE TRAILER TOTALS, CLOSES
092500****** EVERY FILE, AND ECHOES THE RUN COUNTS TO THE OPERATOR
092600****** CONSOLE FOR A QUICK SANITY CHECK AGAINST THE PRINTED
092700****** REPORT.
092800 999-CLEANUP.
092900*        BREADCRUMB FOR THIS PARAGRAPH
093000     MOVE "999-CLEANUP" TO PARA-NAME.
093100*        LAST THING WRITTEN TO THE SUMMARY REPORT BEFORE IT IS
093200*        CLOSED
093300     PERFORM 760-WRITE-TRAILER-TOTALS THRU 760-EXIT.
093400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
093500
093600*        ECHO THE SAME SIX NUMBERS TO THE CONSOLE THAT WENT TO
093700*        THE TRAILER, SO THE OPERATOR CAN SPOT A MISMATCH
093800*        WITHOUT WAITING FOR THE PRINTED REPORT
093900     DISPLAY "** RECORDS READ **".
094000     DISPLAY RECORDS-READ.
094100     DISPLAY "** RECORDS SCORED **".
094200     DISPLAY RECORDS-SCORED.
094300     DISPLAY "** RECORDS REJECTED **".
094400     DISPLAY RECORDS-REJECTED.
094500     DISPLAY "** TOTAL WARNINGS **".
094600     DISPLAY TOTAL-WARNINGS.
094700
094800     DISPLAY "******** NORMAL END OF JOB HRPTSCOR ********".
094900 999-EXIT.
095000     EXIT.
095100
095200****** FATAL SETUP ERRORS (EMPTY STANDARDS TABLE, EMPTY VITAL-
095300****** STATS FILE) LAND HERE VIA GO TO.  WRITES ONE DUMP LINE
095400****** TO SYSOUT NAMING THE LAST PARAGRAPH THAT RAN AND WHY,
095500****** THEN FORCES A DIVIDE-BY-ZERO SO THE JOB STEP ABENDS WITH
095600****** A NONZERO CONDITION CODE THE OPERATOR CAN SEE.
095700 1000-ABEND-RTN.
095800*        PARA-NAME WAS LAST STAMPED BY WHICHEVER PARAGRAPH
095900*        DETECTED THE FATAL CONDITION AND DID THE GO TO
096000     MOVE PARA-NAME TO ABEND-PARA-O.
096100*        ONE-LINE DUMP NAMING THE LAST PARAGRAPH AND THE REASON
096200*        - EXPECTED-VAL/ACTUAL-VAL ARE LEFT ZERO HERE, THIS
096300*        ABEND PATH IS A SETUP FAILURE, NOT A DATA COMPARE
096400     WRITE SYSOUT-REC FROM ABEND-REC.
096500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
096600*        CONSOLE MESSAGE BEFORE THE FORCED DIVIDE-BY-ZERO BELOW
096700     DISPLAY "*** ABNORMAL END OF JOB - HRPTSCOR ***" UPON
096800         CONSOLE.
096900*        FORCES AN ABEND SO THE JOB STEP CONDITION CODE TELLS
097000*        THE SCHEDULER THIS RUN FAILED - SAME TRICK DALYEDIT
097100*        USES
097200     DIVIDE ZERO-VAL INTO ONE-VAL.
