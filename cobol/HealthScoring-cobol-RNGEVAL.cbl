000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    RNGEVAL.
000400 AUTHOR.        R. FEIN KAPLAN.
000500 INSTALLATION.  COBOL DEV CENTER.
000600 DATE-WRITTEN.  01/09/96.
000700 DATE-COMPILED. 01/09/96.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*         SMALL CALLED SUBROUTINE THAT DECIDES WHETHER ONE
001300*         MEASURED VITAL-STAT VALUE IS ABNORMAL AGAINST ITS
001400*         HEALTH STANDARD, AND WHICH DIRECTION IT IS ABNORMAL
001500*         IN.  CALLED ONCE PER PRESENT METRIC FROM HRPTSCOR'S
001600*         SCORING LOOP - KEPT OUT OF LINE SO THE FOUR RANGE-
001700*         TYPE RULES (BETWEEN/LESS-THAN/GREATER-THAN/MUST-BE-
001800*         NEGATIVE) LIVE IN ONE PLACE.
001900*
002000******************************************************************
002100*    CHANGE LOG
002200*
002300*    01/09/96  RFK  ORIGINAL - SPLIT OUT OF THE SCORING DRIVER
002400*                   SO THE RANGE RULES CAN BE UNIT TESTED ALONE
002500*    02/14/96  RFK  ADDED THE "G" (GREATER-THAN) RANGE TYPE -
002600*                   EGFR AND HDL-CHOL NEEDED A LOWER-BOUND-ONLY
002700*                   TEST, NOT JUST B AND L
002800*    05/02/96  JS   REVIEWED AT WALKTHROUGH - NO CHANGE
002900*    08/19/96  RFK  CORRECTED BOUNDARY TEST ON "L" - SOURCE
003000*                   SYSTEM TREATS THE UPPER BOUND ITSELF AS
003100*                   ABNORMAL, CODE HAD BEEN TESTING STRICTLY
003200*                   GREATER, UNDERSTATED SOME GLUCOSE WARNINGS
003300*    01/22/97  PDW  CORRECTED SAME BOUNDARY ISSUE ON "G" -
003400*                   LOWER BOUND ITSELF IS ALSO ABNORMAL
003500*    09/30/98  RFK  REQ #HR-118 - ADDED "N" MUST-BE-NEGATIVE
003600*                   RANGE TYPE FOR THE TWO QUALITATIVE URINE
003700*                   METRICS, DIRECTION ALWAYS REPORTS "OUT"
003800*    12/04/98  PDW  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE,
003900*                   NO CHANGE REQUIRED, SIGNED OFF PER HR-Y2K-04
004000*    06/11/99  RFK  ADDED WS-CALL-COUNT FOR THE TUNING STUDY
004100*                   REQUESTED BY OPERATIONS - NO LOGIC CHANGE
004200*    03/08/01  TGD  REVIEWED FOR COMP USAGE STANDARD - NO CHANGE
004300*    07/19/06  RFK  MINOR COMMENT CLEANUP, RELEASE HR-6.2
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700*        NO FILES OF ITS OWN - THIS MODULE TOUCHES NOTHING BUT THE
004800*        ONE LINKAGE RECORD PASSED IN BY HRPTSCOR
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300*        CARRIED FOR CONSISTENCY WITH EVERY OTHER PROGRAM IN THE
005400*        SCORING SUITE - NOT ACTUALLY USED, THIS MODULE WRITES NO
005500*        REPORT LINES OF ITS OWN
005600     C01 IS NEXT-PAGE.
005700 INPUT-OUTPUT SECTION.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 WORKING-STORAGE SECTION.
006300*        OPERATIONS ASKED FOR A COUNT OF HOW MANY TIMES THIS MODULE
006400*        IS ENTERED PER RUN - SEE CHANGE LOG 06/11/99 - NOT PART OF
006500*        ANY SCORING DECISION
006600 77  WS-CALL-COUNT           PIC S9(7) COMP VALUE 0.
006700*        SHOP CONVENTION - A LONE COUNTER LIKE THIS ONE SITS AT
006800*        THE 77 LEVEL INSTEAD OF UNDER AN 01 GROUP
006900 77  WS-CALL-COUNT-ALT REDEFINES WS-CALL-COUNT
007000                                 PIC X(4).
007100*        RAW 4-BYTE VIEW, USED FOR AN OCCASIONAL SYSOUT DUMP
007200*        OF THE COUNTER DURING THE HR-TUNING STUDY
007300
007400 LINKAGE SECTION.
007500*        SAME SHAPE AS HRPTSCOR'S RANGE-EVAL-REC - THE TWO COPIES
007600*        MUST BE KEPT BYTE-FOR-BYTE IDENTICAL OR THE CALL GOES BAD
007700 01  RANGE-EVAL-REC.
007800*        ONE-BYTE RANGE TYPE CODE SET BY THE CALLER - DECIDES WHICH
007900*        OF THE FOUR TESTS BELOW APPLIES TO THIS METRIC
008000     05  RE-RANGE-TYPE           PIC X(1).
008100*            B - NORMAL IS BETWEEN RE-LOWER AND RE-UPPER INCLUSIVE
008200         88  RE-BETWEEN              VALUE "B".
008300*            L - NORMAL IS STRICTLY BELOW RE-UPPER, SEE 08/19/96
008400         88  RE-LESS-THAN            VALUE "L".
008500*            G - NORMAL IS STRICTLY ABOVE RE-LOWER, SEE 01/22/97
008600         88  RE-GREATER-THAN         VALUE "G".
008700*            N - NORMAL IS EXACTLY ZERO, ADDED FOR THE URINE PANEL
008800         88  RE-MUST-BE-NEGATIVE     VALUE "N".
008900*        THE MEASURED VALUE UNDER TEST, PASSED IN BY THE CALLER
009000     05  RE-VALUE                PIC 9(5)V9(2).
009100*        WHOLE AND FRACTION HALVES OF RE-VALUE - NOT USED BY ANY
009200*        PARAGRAPH TODAY, CARRIED FOR A POSSIBLE FUTURE SYSOUT DUMP
009300     05  RE-VALUE-PARTS REDEFINES RE-VALUE.
009400         10  RE-VALUE-WHOLE      PIC 9(5).
009500         10  RE-VALUE-FRACTION   PIC 9(2).
009600*        BOTH REFERENCE BOUNDS TOGETHER - WHICH ONE(S) MATTER
009700*        DEPENDS ON RE-RANGE-TYPE ABOVE
009800     05  RE-BOUNDS-PAIR.
009900         10  RE-LOWER            PIC 9(5)V9(2).
010000         10  RE-UPPER            PIC 9(5)V9(2).
010100*        RAW 14-BYTE VIEW OF BOTH BOUNDS TOGETHER, SAME IDEA AS
010200*        STD-BOUNDS-TBL-RAW OVER IN HRPTSCOR
010300     05  RE-BOUNDS-RAW REDEFINES RE-BOUNDS-PAIR
010400                                 PIC X(14).
010500*        SET BELOW BY 100-EVALUATE-RANGE - Y MEANS THE METRIC IS
010600*        OUT OF RANGE AND HRPTSCOR SHOULD DOCK THE SCORE
010700     05  RE-ABNORMAL-FLAG        PIC X(1).
010800         88  RE-ABNORMAL             VALUE "Y".
010900         88  RE-NORMAL               VALUE "N".
011000*        LOW/HIGH/OUT - TELLS HRPTSCOR WHICH WAY THE METRIC MISSED
011100*        ITS STANDARD, CARRIED STRAIGHT ONTO THE WARNING LINE
011200     05  RE-DIRECTION            PIC X(5).
011300     05  FILLER                  PIC X(3).
011400
011500*        ENTRY POINT - ONE CALL PER PRESENT METRIC, RESULT COMES
011600*        BACK IN RE-ABNORMAL-FLAG AND RE-DIRECTION ABOVE
011700 PROCEDURE DIVISION USING RANGE-EVAL-REC.
011800*        TUNING-STUDY COUNTER, SEE CHANGE LOG 06/11/99
011900     ADD +1 TO WS-CALL-COUNT.
012000     PERFORM 100-EVALUATE-RANGE THRU 100-EXIT.
012100     GOBACK.
012200
012300*    THE FOUR RANGE-TYPE TESTS, ONE PER 88-LEVEL ABOVE.  EACH TEST
012400*    GOES TO 100-EXIT AS SOON AS IT HAS AN ANSWER SO ONLY ONE OF
012500*    THE FOUR IFS BELOW EVER ACTUALLY RUNS ITS BODY.
012600 100-EVALUATE-RANGE.
012700*        ASSUME NORMAL UNTIL ONE OF THE FOUR TESTS BELOW SAYS
012800*        OTHERWISE
012900     MOVE "N" TO RE-ABNORMAL-FLAG.
013000     MOVE SPACES TO RE-DIRECTION.
013100
013200*        RANGE TYPE B - BOTH BOUNDS MATTER, LOWER CHECKED FIRST
013300     IF RE-BETWEEN
013400*        VALUE BELOW THE LOWER REFERENCE BOUND IS ABNORMAL LOW
013500         IF RE-VALUE < RE-LOWER
013600             MOVE "Y" TO RE-ABNORMAL-FLAG
013700             MOVE "LOW" TO RE-DIRECTION
013800             GO TO 100-EXIT.
013900*        VALUE ABOVE THE UPPER REFERENCE BOUND IS ABNORMAL HIGH -
014000*        ONLY REACHED WHEN THE LOWER-BOUND TEST ABOVE DID NOT FIRE
014100         IF RE-VALUE > RE-UPPER
014200             MOVE "Y" TO RE-ABNORMAL-FLAG
014300             MOVE "HIGH" TO RE-DIRECTION.
014400         GO TO 100-EXIT.
014500
014600*        RANGE TYPE L - ONLY RE-UPPER MATTERS, USED FOR METRICS
014700*        LIKE GLUCOSE WHERE ONLY A HIGH READING IS A CONCERN
014800     IF RE-LESS-THAN
014900*        SOURCE TREATS THE BOUND ITSELF AS ABNORMAL - SEE
015000*        CHANGE LOG 08/19/96
015100         IF RE-VALUE >= RE-UPPER                                  081996RK
015200             MOVE "Y" TO RE-ABNORMAL-FLAG
015300             MOVE "HIGH" TO RE-DIRECTION.
015400         GO TO 100-EXIT.
015500
015600*        RANGE TYPE G - ONLY RE-LOWER MATTERS, USED FOR METRICS
015700*        LIKE EGFR AND HDL-CHOL WHERE ONLY A LOW READING IS A
015800*        CONCERN
015900     IF RE-GREATER-THAN
016000*        SOURCE TREATS THE BOUND ITSELF AS ABNORMAL - SEE
016100*        CHANGE LOG 01/22/97
016200         IF RE-VALUE <= RE-LOWER                                  012297PW
016300             MOVE "Y" TO RE-ABNORMAL-FLAG
016400             MOVE "LOW" TO RE-DIRECTION.
016500         GO TO 100-EXIT.
016600
016700*        RANGE TYPE N - THE TWO QUALITATIVE URINE METRICS, SEE
016800*        CHANGE LOG 09/30/98 - NEITHER BOUND IS USED, DIRECTION IS
016900*        ALWAYS REPORTED AS OUT RATHER THAN LOW OR HIGH
017000     IF RE-MUST-BE-NEGATIVE
017100         IF RE-VALUE NOT = ZERO
017200             MOVE "Y" TO RE-ABNORMAL-FLAG
017300             MOVE "OUT" TO RE-DIRECTION.
017400
017500 100-EXIT.
017600     EXIT.
