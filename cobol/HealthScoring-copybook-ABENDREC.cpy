000100******************************************************************
000200*    ABEND/DUMP WORK AREA                                       *
000300*    CARRIES THE CURRENT PARAGRAPH NAME AND A SHORT REASON TEXT  *
000400*    FOR THE SYSOUT DUMP LINE WRITTEN BEFORE A FORCED ABEND      *
000500*                                                                *
000600*    HISTORY                                                    *
000700*    01/09/96  JS   ORIGINAL COPYBOOK FOR SCORING PROJECT        *
000800*    07/19/00  RFK  WIDENED ABEND-REASON FROM 40 TO 60 BYTES -   *
000900*                   TRUNCATED MESSAGES WERE SHOWING UP IN SYSOUT *
001000******************************************************************
001100 01  PARA-NAME                  PIC X(20) VALUE SPACES.
001200*    MOVED TO AT THE TOP OF EVERY PARAGRAPH FOR ABEND TRACING
001300 01  ABEND-REC.
001400     05  FILLER                  PIC X(1)  VALUE "*".
001500     05  ABEND-PARA-O            PIC X(20).
001600     05  FILLER                  PIC X(1)  VALUE SPACE.
001700     05  ABEND-REASON            PIC X(60).
001800     05  FILLER                  PIC X(1)  VALUE SPACE.
001900     05  EXPECTED-VAL            PIC S9(9) SIGN IS LEADING.
002000     05  FILLER                  PIC X(1)  VALUE SPACE.
002100     05  ACTUAL-VAL              PIC S9(9) SIGN IS LEADING.
002200     05  FILLER                  PIC X(28) VALUE SPACES.
002300*
002400 01  FORCED-ABEND-FIELDS.
002500     05  ZERO-VAL                PIC S9(1) COMP VALUE 0.
002600     05  ONE-VAL                 PIC S9(1) COMP VALUE 1.
