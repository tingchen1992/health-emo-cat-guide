000100******************************************************************
000200*    VITAL-STATS RECORD LAYOUT                                   *
000300*    ONE ROW PER MEMBER HEALTH EXAMINATION REPORT                *
000400*    21 METRICS CARRIED IN FIXED LAYOUT ORDER - SEE WS-METRIC-   *
000500*    KEY-TBL IN HRPTSCOR FOR THE ORDER AND THE STANDARD KEY      *
000600*    EACH POSITION IS MATCHED AGAINST                            *
000700*                                                                *
000800*    HISTORY                                                    *
000900*    01/09/96  JS   ORIGINAL COPYBOOK FOR SCORING PROJECT        *
001000*    06/14/97  RFK  ADDED PRESENCE FLAG AHEAD OF EACH VALUE -    *
001100*                   "NOT MEASURED" NO LONGER COLLAPSED TO ZERO   *
001200*    11/02/04  PDW  RESERVED BYTES AT END FOR Y2K-PLUS EXPANSION *
001300******************************************************************
001400 01  VITAL-STATS-REC.
001500     05  VS-USER-ID              PIC X(28).
001600     05  VS-REPORT-DATE          PIC X(10).
001700     05  VS-REPORT-DATE-PARTS REDEFINES VS-REPORT-DATE.
001800         10  VS-RPT-YYYY         PIC X(4).
001900         10  FILLER              PIC X(1).
002000         10  VS-RPT-MM           PIC X(2).
002100         10  FILLER              PIC X(1).
002200         10  VS-RPT-DD           PIC X(2).
002300     05  VS-METRICS OCCURS 21 TIMES INDEXED BY VS-IDX.
002400         10  VS-FLAG             PIC X(1).
002500             88  VS-PRESENT          VALUE "Y".
002600             88  VS-NOT-MEASURED     VALUE "N".
002700         10  VS-VALUE            PIC 9(5)V9(2).
002800     05  FILLER                  PIC X(2).
