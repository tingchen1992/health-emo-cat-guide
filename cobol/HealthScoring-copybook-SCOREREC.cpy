000100******************************************************************
000200*    SCORED-REPORT RECORD LAYOUT                                 *
000300*    ONE ROW WRITTEN PER INPUT VITAL-STATS RECORD                *
000400*                                                                *
000500*    HISTORY                                                    *
000600*    01/09/96  JS   ORIGINAL COPYBOOK FOR SCORING PROJECT        *
000700*    11/02/04  PDW  RESERVED BYTES AT END FOR Y2K-PLUS EXPANSION *
000800******************************************************************
000900 01  SCORE-REC.
001000     05  SR-USER-ID              PIC X(28).
001100     05  SR-REPORT-DATE          PIC X(10).
001200     05  SR-HEALTH-SCORE         PIC 9(3).
001300*        FLOORED AT 1, NEVER ZERO FOR A SCORED RECORD
001400     05  SR-WARNING-COUNT        PIC 9(3).
001500     05  FILLER                  PIC X(2).
