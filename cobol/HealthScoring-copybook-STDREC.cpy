000100******************************************************************
000200*    HEALTH-STANDARDS RECORD LAYOUT                              *
000300*    ONE ROW PER VITAL-STAT METRIC ON THE REFERENCE-RANGE FILE   *
000400*                                                                *
000500*    HISTORY                                                    *
000600*    01/09/96  JS   ORIGINAL COPYBOOK FOR SCORING PROJECT        *
000700*    03/22/99  RFK  ADDED STD-RANGE-TYPE FLAG, WAS IMPLIED BY    *
000800*                   SIGN OF STD-LOWER IN THE OLD VERSION         *
000900*    11/02/04  PDW  RESERVED BYTES AT END FOR Y2K-PLUS EXPANSION *
001000******************************************************************
001100 01  STD-REC.
001200     05  STD-METRIC-KEY          PIC X(24).
001300*        MATCHES THE VS-mmm-FLAG/VALUE FIELD NAME IN VSTATS
001400     05  STD-NAME                PIC X(30).
001500*        HUMAN READABLE NAME CARRIED INTO WARNING LINES
001600     05  STD-RANGE-TYPE          PIC X(1).
001700         88  STD-BETWEEN             VALUE "B".
001800         88  STD-LESS-THAN           VALUE "L".
001900         88  STD-GREATER-THAN        VALUE "G".
002000         88  STD-MUST-BE-NEGATIVE    VALUE "N".
002100         88  STD-VALID-RANGE-TYPE
002200             VALUES ARE "B", "L", "G", "N".
002300     05  STD-LOWER               PIC 9(5)V9(2).
002400*        USED FOR TYPES B AND G, ZERO OTHERWISE
002500     05  STD-UPPER               PIC 9(5)V9(2).
002600*        USED FOR TYPES B AND L, ZERO OTHERWISE
002700     05  FILLER                  PIC X(3).
