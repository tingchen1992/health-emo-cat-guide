000100******************************************************************
000200*    WARNING RECORD LAYOUT                                      *
000300*    ZERO OR MORE ROWS WRITTEN PER SCORED VITAL-STATS RECORD,    *
000400*    ONE PER METRIC FOUND OUTSIDE ITS REFERENCE RANGE            *
000500*                                                                *
000600*    HISTORY                                                    *
000700*    01/09/96  JS   ORIGINAL COPYBOOK FOR SCORING PROJECT        *
000800*    09/30/98  RFK  SPLIT REF-LOWER/REF-UPPER OUT OF A SINGLE    *
000900*                   "RANGE-TEXT" FIELD SO DOWNSTREAM REPORTING   *
001000*                   CAN SORT ON THE BOUNDS                      *
001100*    11/02/04  PDW  RESERVED BYTES AT END FOR Y2K-PLUS EXPANSION *
001200******************************************************************
001300 01  WARNING-REC.
001400     05  WR-USER-ID              PIC X(28).
001500     05  WR-METRIC-NAME          PIC X(30).
001600     05  WR-DIRECTION            PIC X(5).
001700         88  WR-LOW                  VALUE "LOW".
001800         88  WR-HIGH                 VALUE "HIGH".
001900         88  WR-OUT-OF-RANGE         VALUE "OUT".
002000     05  WR-NUMERIC-FIELDS.
002100         10  WR-VALUE            PIC 9(5).9(2).
002200         10  WR-REF-LOWER        PIC 9(5).9(2).
002300         10  WR-REF-UPPER        PIC 9(5).9(2).
002400     05  WR-NUMERIC-FIELDS-RAW REDEFINES WR-NUMERIC-FIELDS
002500                                 PIC X(24).
002600     05  FILLER                  PIC X(9).
